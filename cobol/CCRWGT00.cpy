      ******************************************************************00010001
      *                        CCRWGT00                                *00020001
      *                                                                *00030001
      * COPY LAYOUT FILA UNICA DE PESOS/RIESGO DEL MODELO (RW-ID = 1). *00040001
      * RWT-RIESGO-STATUS Y RWT-PESO-STATUS VIENEN COMO 5 SEGMENTOS    *00050001
      * NUMERICOS DE 3 POSICIONES SEPARADOS POR ':' (VER CC2CRSK0 Y    *00060001
      * CC3CCAL0 PARA EL PARSEO/RECONSTRUCCION).                       *00070001
      ******************************************************************00080001
       01  DCLCCRWGT.                                                   00090001
           10 RWT-ID               PIC 9(01).                           00100001
           10 RWT-RIESGO-STATUS    PIC X(29).                           00110001
           10 RWT-PESO-STATUS      PIC X(29).                           00120001
           10 FILLER               PIC X(01).                           00130001
      *                                                                 00140001
      * VISTA ALTERNATIVA DE LA FILA PARA COMPARACION DE LLAVE CRUDA    00150001
      * (LA FILA ES SIEMPRE RW-ID = 1, ARCHIVO DE UN SOLO REGISTRO).    00160001
       01  RWT-CLAVE REDEFINES DCLCCRWGT.                               00170001
           10 RWT-CLAVE-ID         PIC X(01).                           00180001
           10 FILLER               PIC X(59).                           00190001
