      ******************************************************************00010001
      *                        CCSTA000                                *00020001
      *                                                                *00030001
      * COPY LAYOUT LINEA UNICA DE ESTADISTICAS DE CARTERA (SALIDA).   *00040001
      * UBICADO EN S2CCSTA, UNA SOLA LINEA POR CORRIDA (SIN CORTES DE  *00050001
      * CONTROL - GRAN TOTAL UNICO).                                   *00060001
      ******************************************************************00070001
       01  DCLCCSTA.                                                    00080001
           10 STA-CANTIDAD         PIC 9(05).                           00090001
           10 FILLER               PIC X(01)      VALUE '|'.            00100001
           10 STA-VALOR-TOTAL      PIC -9(13).                          00110001
           10 FILLER               PIC X(01)      VALUE '|'.            00120001
           10 STA-GARANTIA-TOTAL   PIC -9(13).                          00130001
           10 FILLER               PIC X(01)      VALUE '|'.            00140001
           10 STA-RIESGO-PONDER    PIC -9(3).9(2).                      00150001
