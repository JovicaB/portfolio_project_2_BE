      ******************************************************************00010001
      *                        CCPESG00                                *00020001
      *                                                                *00030001
      * COPY LAYOUT PESOS GLOBALES DE GARANTIA (5 PESOS, SUMAN 1).     *00040001
      * UBICADO EN E3CCPESG, FILA UNICA.                                00050001
      ******************************************************************00060001
       01  DCLCCPESG.                                                   00070001
           10 PESG-PESO            OCCURS 5 TIMES                       00080001
                                    PIC SV9(4).                         00090001
           10 FILLER               PIC X(15).                           00100001
