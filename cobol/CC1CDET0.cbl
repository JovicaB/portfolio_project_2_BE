       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.    CC1CDET0.                                         00020001
       AUTHOR.        LUIS RIVERA H.                                    00030001
       INSTALLATION.  BBVA - GERENCIA DE RIESGO DE CREDITO.             00040001
       DATE-WRITTEN.  14-03-1994.                                       00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.      CONFIDENCIAL - USO INTERNO BBVA.                  00070001
      ******************************************************************00080001
      * SISTEMA : CARTERA - RIESGO DE CREDITO (PERDIDA ESPERADA)       *00090001
      * FUNCION : ARMA EL LISTADO DE DETALLE DE CARTERA (EAD/LGD/PD/   *00100001
      *           ECL POR CREDITO) Y LA LINEA DE ESTADISTICAS DE       *00110001
      *           CARTERA (CONTEO, VALORES TOTALES, RIESGO PONDERADO). *00120001
      * FECHA   : 14-03-1994                                            00130001
      ******************************************************************00140001
      ******************************************************************00150001
      *PETIT/SA   FECHA-MOD.  PROGRAMADOR       DESCRIPCION            *00160001
      *---------- ----------  ----------------  ------------------------00170001
      *           14-03-1994  LUIS RIVERA H.    CREACION DEL COMPONENTE 00180001
      *RITM10045  02-08-1994  LUIS RIVERA H.    AJUSTA CALCULO CVA CUAND00190001
      *                                         EL CREDITO YA CUMPLIO EL00200001
      *                                         PLAZO PACTADO           00210001
      *RITM10389  19-11-1995  M. QUISPE T.      AGREGA TABLA DE RETENCIO00220001
      *                                         PARA EL CALCULO DE WAPR 00230001
      *RITM12207  25-06-1996  M. QUISPE T.      CORRIGE REDONDEO DE LA  00240001
      *                                         PARTICIPACION - DEBE    00250001
      *                                         REDONDEARSE ANTES DE    00260001
      *                                         PONDERAR (NO DESPUES)   00270001
      *RITM15044  30-01-1998  E. ALVARADO C.    VALIDA CATEGORIA DE     00280001
      *                                         GARANTIA NO REGISTRADA  00290001
      *                                         EN LA TABLA (CWA = 0)   00300001
      *Y2K-0231   14-09-1998  E. ALVARADO C.    REVISION Y2K - ANO DE   00310001
      *                                         APROBACION Y ANO ACTUAL 00320001
      *                                         VERIFICADOS A 4 CIFRAS, 00330001
      *                                         SIN CAMBIOS DE DISENO   00340001
      *RITM16033  03-12-1998  E. ALVARADO C.    VALIDA QUE CRD-CATGAR   00350001
      *                                         VENGA EN RANGO A-E      00360001
      *                                         (CLASE-CATGAR) ANTES DE 00370001
      *                                         BUSCAR LA CWA           00380001
      *RITM18820  11-04-2000  R. SALAZAR P.     REPORTA ECL = 0 CUANDO  00390001
      *                                         EAD = 0 (CREDITO EN SU  00400001
      *                                         ULTIMO ANIO DE VIDA)    00410001
      *RITM22013  08-10-2002  R. SALAZAR P.     AMPLIA LA TABLA DE      00420001
      *                                         CARTERA A 9999 CREDITOS 00430001
      *                                         POR CORRIDA (UPSI-0 DA  00440001
      *                                         TRAZA DE CASOS LIMITE)  00450001
      *---------- ----------  ----------------  ------------------------00460001
      ******************************************************************00470001
       ENVIRONMENT DIVISION.                                            00480001
       CONFIGURATION SECTION.                                           00490001
       SPECIAL-NAMES.                                                   00500001
           C01 IS TOP-OF-FORM                                           00510001
           CLASS CLASE-CATGAR IS 'A' THRU 'E'                           00520001
           UPSI-0 ON STATUS IS SW-TRAZA-ON                              00530001
                  OFF STATUS IS SW-TRAZA-OFF.                           00540001
       INPUT-OUTPUT SECTION.                                            00550001
      *------------*                                                    00560001
       FILE-CONTROL.                                                    00570001
      *------------*                                                    00580001
           SELECT E1CCCRED ASSIGN TO E1CCCRED                           00590001
                  FILE STATUS IS FS-E1CCCRED                            00600001
                  ORGANIZATION IS SEQUENTIAL.                           00610001
                                                                        00620001
           SELECT E2CCGARC ASSIGN TO E2CCGARC                           00630001
                  FILE STATUS IS FS-E2CCGARC                            00640001
                  ORGANIZATION IS SEQUENTIAL.                           00650001
                                                                        00660001
           SELECT E3CCPESG ASSIGN TO E3CCPESG                           00670001
                  FILE STATUS IS FS-E3CCPESG                            00680001
                  ORGANIZATION IS SEQUENTIAL.                           00690001
                                                                        00700001
           SELECT S1CCDET  ASSIGN TO S1CCDET                            00710001
                  FILE STATUS IS FS-S1CCDET                             00720001
                  ORGANIZATION IS SEQUENTIAL.                           00730001
                                                                        00740001
           SELECT S2CCSTA  ASSIGN TO S2CCSTA                            00750001
                  FILE STATUS IS FS-S2CCSTA                             00760001
                  ORGANIZATION IS SEQUENTIAL.                           00770001
      *-------------*                                                   00780001
       DATA DIVISION.                                                   00790001
      *-------------*                                                   00800001
       FILE SECTION.                                                    00810001
                                                                        00820001
       FD  E1CCCRED                                                     00830001
           RECORDING MODE IS F                                          00840001
           BLOCK CONTAINS 0 RECORDS                                     00850001
           LABEL RECORDS ARE STANDARD                                   00860001
           DATA RECORD IS REG-E1CCCRED.                                 00870001
       01  REG-E1CCCRED               PIC X(87).                        00880001
                                                                        00890001
       FD  E2CCGARC                                                     00900001
           RECORDING MODE IS F                                          00910001
           LABEL RECORDS ARE STANDARD                                   00920001
           DATA RECORD IS REG-E2CCGARC.                                 00930001
       01  REG-E2CCGARC               PIC X(26).                        00940001
                                                                        00950001
       FD  E3CCPESG                                                     00960001
           RECORDING MODE IS F                                          00970001
           LABEL RECORDS ARE STANDARD                                   00980001
           DATA RECORD IS REG-E3CCPESG.                                 00990001
       01  REG-E3CCPESG               PIC X(35).                        01000001
                                                                        01010001
       FD  S1CCDET                                                      01020001
           RECORDING MODE IS F                                          01030001
           LABEL RECORDS ARE STANDARD                                   01040001
           DATA RECORD IS REG-S1CCDET.                                  01050001
           COPY CCDET000 REPLACING ==DCLCCDET== BY ==REG-S1CCDET==.     01060001
                                                                        01070001
       FD  S2CCSTA                                                      01080001
           RECORDING MODE IS F                                          01090001
           LABEL RECORDS ARE STANDARD                                   01100001
           DATA RECORD IS REG-S2CCSTA.                                  01110001
           COPY CCSTA000 REPLACING ==DCLCCSTA== BY ==REG-S2CCSTA==.     01120001
      *-----------------------*                                         01130001
       WORKING-STORAGE SECTION.                                         01140001
      *-----------------------*                                         01150001
       01  WS-CTRL-ARCHIVOS.                                            01160001
           05 FS-E1CCCRED          PIC X(02) VALUE '00'.                01170001
              88 E1CCCRED-OK                 VALUE '00'.                01180001
              88 E1CCCRED-EOF                VALUE '10'.                01190001
           05 FS-E2CCGARC          PIC X(02) VALUE '00'.                01200001
              88 E2CCGARC-OK                 VALUE '00'.                01210001
              88 E2CCGARC-EOF                VALUE '10'.                01220001
           05 FS-E3CCPESG          PIC X(02) VALUE '00'.                01230001
              88 E3CCPESG-OK                 VALUE '00'.                01240001
           05 FS-S1CCDET           PIC X(02) VALUE '00'.                01250001
              88 S1CCDET-OK                  VALUE '00'.                01260001
           05 FS-S2CCSTA           PIC X(02) VALUE '00'.                01270001
              88 S2CCSTA-OK                  VALUE '00'.                01280001
           05 FILLER               PIC X(10).                           01290001
      *                                                                 01300001
       77  W-PROGRAMA              PIC X(08) VALUE 'CC1CDET0'.          01310001
       77  W-CATEGORIAS            PIC 9(01) VALUE 5.                   01320001
      *                                                                 01330001
      * COPY DE TRABAJO DEL REGISTRO DE CARTERA (ENTRADA)               01340001
           COPY CCCART00.                                               01350001
      *                                                                 01360001
      * TABLA DE VALORES DE RECUPERO POR CATEGORIA (E2CCGARC, 5 FILAS)  01370001
       01  WS-TAB-GARC.                                                 01380001
           05 TG-FILA               OCCURS 5 TIMES.                     01390001
              10 TG-CATEGORIA       PIC X(01).                          01400001
              10 TG-RECUPERO        OCCURS 5 TIMES PIC SV9(4) COMP-3.   01410001
           05 FILLER                PIC X(01).                          01420001
      *                                                                 01430001
      * PESOS GLOBALES DE GARANTIA (E3CCPESG, FILA UNICA)               01440001
       01  WS-TAB-PESG.                                                 01450001
           05 TP-PESO               OCCURS 5 TIMES PIC SV9(4) COMP-3.   01460001
           05 FILLER                PIC X(01).                          01470001
      *                                                                 01480001
      * PROMEDIO PONDERADO DE RECUPERO (CWA) YA CALCULADO POR CATEGORIA 01490001
       01  WS-TAB-CWA.                                                  01500001
           05 CWA-FILA              OCCURS 5 TIMES.                     01510001
              10 CWA-CATEGORIA      PIC X(01).                          01520001
              10 CWA-VALOR          PIC SV9(4) COMP-3.                  01530001
           05 FILLER                PIC X(01).                          01540001
      *                                                                 01550001
      * RETENCION DE VALOR/TASA POR CREDITO PARA EL CALCULO DE WAPR     01560001
      * (VER RITM10389/RITM22013 EN EL ENCABEZADO)                      01570001
       01  WS-TAB-CARTERA.                                              01580001
R013       05 TC-FILA               OCCURS 9999 TIMES.                  01590001
              10 TC-VALOR           PIC S9(11)V99 COMP-3.               01600001
              10 TC-TASA            PIC S9(03)V99 COMP-3.               01610001
           05 FILLER                PIC X(01).                          01620001
      *                                                                 01630001
       01  WS-CONTADORES.                                               01640001
           05 WS-LEIDOS             PIC 9(08) COMP.                     01650001
           05 WS-ESCRITOS           PIC 9(08) COMP.                     01660001
           05 WS-SEQNO              PIC 9(04) COMP.                     01670001
           05 WS-TOTAL-CREDITOS     PIC 9(05) COMP.                     01680001
           05 FILLER                PIC X(01).                          01690001
      *                                                                 01700001
       01  WS-ACUMULADORES.                                             01710001
           05 WS-TOTAL-VALOR        PIC S9(13)V99 COMP.                 01720001
           05 WS-TOTAL-GARANTIA     PIC S9(13)V99 COMP.                 01730001
           05 WS-SUMA-WAPR          PIC S9(05)V9(04) COMP.              01740001
           05 WS-WAPR-2DEC          PIC S9(03)V99 COMP.                 01750001
           05 FILLER                PIC X(01).                          01760001
      *                                                                 01770001
       01  WS-CALC.                                                     01780001
           05 WS-CVA                PIC S9V9(06) COMP-3.                01790001
           05 WS-EAD                PIC S9(11)V99 COMP-3.               01800001
           05 WS-LGD                PIC S9(11)V9(04) COMP-3.            01810001
           05 WS-PD                 PIC SV9(04) COMP-3.                 01820001
           05 WS-ECL                PIC S9(11) COMP-3.                  01830001
           05 WS-VIDA-REST          PIC S9(03) COMP.                    01840001
           05 WS-CWA-CRED           PIC SV9(04) COMP-3.                 01850001
           05 WS-CWA-ACUM           PIC S9V9(08) COMP-3.                01860001
           05 WS-CWA-2DEC           PIC SV99 COMP-3.                    01870001
           05 WS-PARTICIPACION      PIC SV99 COMP-3.                    01880001
           05 FILLER                PIC X(01).                          01890001
      *                                                                 01900001
       01  WS-ERROR.                                                    01910001
           05 WS-ACCION             PIC X(30).                          01920001
           05 WS-PARRAFO            PIC X(20).                          01930001
           05 FILLER                PIC X(01).                          01940001
      *                                                                 01950001
       01  WS-SUBS.                                                     01960001
           05 WS-I-GARC             PIC 9(01) COMP.                     01970001
           05 WS-I-REC              PIC 9(01) COMP.                     01980001
           05 WS-I-CWA              PIC 9(01) COMP.                     01990001
           05 WS-I-CART             PIC 9(04) COMP.                     02000001
           05 FILLER                PIC X(01).                          02010001
      *                                                                 02020001
       01  WS-SWITCHES.                                                 02030001
           05 WS-SW-GARANTIA        PIC X(01) VALUE 'N'.                02040001
              88 WS-GARC-ENCONTRADA          VALUE 'S'.                 02050001
           05 FILLER                PIC X(01).                          02060001
      *                                                                 02070001
      * VISTAS CRUDAS (RAW) PARA TRAZA DE CASOS LIMITE (UPSI-0)         02080001
       01  WS-CRD-ID-N               PIC 9(05).                         02090001
       01  WS-CRD-ID-A REDEFINES WS-CRD-ID-N PIC X(05).                 02100001
       01  WS-VIDA-REST-N            PIC S9(03).                        02110001
       01  WS-VIDA-REST-A REDEFINES WS-VIDA-REST-N PIC X(03).           02120001
       01  WS-ANO-VIGENCIA-N         PIC 9(04).                         02130001
       01  WS-ANO-VIGENCIA-A REDEFINES WS-ANO-VIGENCIA-N PIC X(04).     02140001
      *---------------*                                                 02150001
       LINKAGE SECTION.                                                 02160001
      *---------------*                                                 02170001
       01  LK-PARAMETROS.                                               02180001
Y2K1       02  LK-ANO-ACTUAL         PIC 9(04).                         02190001
           02  FILLER                PIC X(01).                         02200001
      *---------------------------------------*                         02210001
       PROCEDURE DIVISION USING LK-PARAMETROS.                          02220001
      *---------------------------------------*                         02230001
      *                                                                 02240001
           PERFORM 1000-INICIO THRU 1000-INICIO-EXIT.                   02250001
      *                                                                 02260001
           PERFORM 2000-PROCESO UNTIL E1CCCRED-EOF.                     02270001
      *                                                                 02280001
           PERFORM 3000-FIN THRU 3000-FIN-EXIT.                         02290001
      *                                                                 02300001
           STOP RUN.                                                    02310001
      *                                                                 02320001
      ******************************************************************02330001
      *                       1000-INICIO                              *02340001
      *   ABRE LOS ARCHIVOS, CARGA LAS TABLAS DE GARANTIA/PESOS Y      *02350001
      *   PRECALCULA LA CWA DE CADA CATEGORIA (A..E) ANTES DE LEER LA  *02360001
      *   CARTERA.                                                     *02370001
      ******************************************************************02380001
       1000-INICIO.                                                     02390001
      *-----------*                                                     02400001
           INITIALIZE WS-CONTADORES WS-ACUMULADORES.                    02410001
      *                                                                 02420001
           PERFORM 1100-ABRIR-FICHEROS THRU 1100-ABRIR-FICHEROS-EXIT.   02430001
      *                                                                 02440001
           PERFORM 1200-CARGA-GARANTIAS THRU 1200-CARGA-GARANTIAS-EXIT. 02450001
      *                                                                 02460001
           PERFORM 1300-CARGA-PESOS THRU 1300-CARGA-PESOS-EXIT.         02470001
      *                                                                 02480001
           PERFORM 1350-CALC-TABLA-CWA THRU 1350-CALC-TABLA-CWA-EXIT.   02490001
      *                                                                 02500001
           PERFORM 1400-LEE-CARTERA                                     02510001
           .                                                            02520001
      *                                                                 02530001
       1000-INICIO-EXIT.                                                02540001
           EXIT.                                                        02550001
      *                                                                 02560001
      *-------------------*                                             02570001
       1100-ABRIR-FICHEROS.                                             02580001
      *-------------------*                                             02590001
           OPEN INPUT  E1CCCRED E2CCGARC E3CCPESG                       02600001
                OUTPUT S1CCDET S2CCSTA                                  02610001
      *                                                                 02620001
           IF NOT E1CCCRED-OK                                           02630001
              MOVE 'OPEN FICHERO E1CCCRED' TO WS-ACCION                 02640001
              MOVE '1100-ABRIR-FICHEROS'   TO WS-PARRAFO                02650001
              PERFORM 9000-ERROR THRU 9000-ERROR-EXIT                   02660001
           END-IF                                                       02670001
      *                                                                 02680001
           IF NOT E2CCGARC-OK                                           02690001
              MOVE 'OPEN FICHERO E2CCGARC' TO WS-ACCION                 02700001
              MOVE '1100-ABRIR-FICHEROS'   TO WS-PARRAFO                02710001
              PERFORM 9000-ERROR THRU 9000-ERROR-EXIT                   02720001
           END-IF                                                       02730001
      *                                                                 02740001
           IF NOT E3CCPESG-OK                                           02750001
              MOVE 'OPEN FICHERO E3CCPESG' TO WS-ACCION                 02760001
              MOVE '1100-ABRIR-FICHEROS'   TO WS-PARRAFO                02770001
              PERFORM 9000-ERROR THRU 9000-ERROR-EXIT                   02780001
           END-IF                                                       02790001
      *                                                                 02800001
           IF NOT S1CCDET-OK                                            02810001
              MOVE 'OPEN FICHERO S1CCDET'  TO WS-ACCION                 02820001
              MOVE '1100-ABRIR-FICHEROS'   TO WS-PARRAFO                02830001
              PERFORM 9000-ERROR THRU 9000-ERROR-EXIT                   02840001
           END-IF                                                       02850001
      *                                                                 02860001
           IF NOT S2CCSTA-OK                                            02870001
              MOVE 'OPEN FICHERO S2CCSTA'  TO WS-ACCION                 02880001
              MOVE '1100-ABRIR-FICHEROS'   TO WS-PARRAFO                02890001
              PERFORM 9000-ERROR THRU 9000-ERROR-EXIT                   02900001
           END-IF                                                       02910001
           .                                                            02920001
      *                                                                 02930001
       1100-ABRIR-FICHEROS-EXIT.                                        02940001
           EXIT.                                                        02950001
      *                                                                 02960001
      *---------------------*                                           02970001
       1200-CARGA-GARANTIAS.                                            02980001
      *---------------------*                                           02990001
           PERFORM 1210-LEE-GARANTIA                                    03000001
              VARYING WS-I-GARC FROM 1 BY 1                             03010001
                 UNTIL WS-I-GARC > W-CATEGORIAS OR E2CCGARC-EOF         03020001
           .                                                            03030001
      *                                                                 03040001
       1200-CARGA-GARANTIAS-EXIT.                                       03050001
           EXIT.                                                        03060001
      *                                                                 03070001
      *------------------*                                              03080001
       1210-LEE-GARANTIA.                                               03090001
      *------------------*                                              03100001
           READ E2CCGARC                                                03110001
              AT END                                                    03120001
                 SET E2CCGARC-EOF TO TRUE                               03130001
              NOT AT END                                                03140001
                 MOVE REG-E2CCGARC TO DCLCCGARC                         03150001
                 MOVE GARC-CATEGORIA TO TG-CATEGORIA (WS-I-GARC)        03160001
                 PERFORM 1211-COPIA-RECUPERO                            03170001
                    VARYING WS-I-REC FROM 1 BY 1                        03180001
                       UNTIL WS-I-REC > W-CATEGORIAS                    03190001
           END-READ                                                     03200001
           .                                                            03210001
      *                                                                 03220001
      *---------------------*                                           03230001
       1211-COPIA-RECUPERO.                                             03240001
      *---------------------*                                           03250001
           MOVE GARC-RECUPERO (WS-I-REC)                                03260001
             TO TG-RECUPERO (WS-I-GARC WS-I-REC)                        03270001
           .                                                            03280001
      *                                                                 03290001
      *------------------*                                              03300001
       1300-CARGA-PESOS.                                                03310001
      *------------------*                                              03320001
           READ E3CCPESG                                                03330001
              AT END                                                    03340001
                 MOVE 'LECTURA E3CCPESG VACIA' TO WS-ACCION             03350001
                 MOVE '1300-CARGA-PESOS'       TO WS-PARRAFO            03360001
                 PERFORM 9000-ERROR THRU 9000-ERROR-EXIT                03370001
              NOT AT END                                                03380001
                 MOVE REG-E3CCPESG TO DCLCCPESG                         03390001
                 PERFORM 1310-COPIA-PESO                                03400001
                    VARYING WS-I-REC FROM 1 BY 1                        03410001
                       UNTIL WS-I-REC > W-CATEGORIAS                    03420001
           END-READ                                                     03430001
           .                                                            03440001
      *                                                                 03450001
       1300-CARGA-PESOS-EXIT.                                           03460001
           EXIT.                                                        03470001
      *                                                                 03480001
      *-------------------*                                             03490001
       1310-COPIA-PESO.                                                 03500001
      *-------------------*                                             03510001
           MOVE PESG-PESO (WS-I-REC) TO TP-PESO (WS-I-REC)              03520001
           .                                                            03530001
      *                                                                 03540001
      ******************************************************************03550001
      *                     1350-CALC-TABLA-CWA                        *03560001
      *   COLATERAL WEIGHTED AVERAGE - PROMEDIO PONDERADO DE RECUPERO  *03570001
      *   POR CATEGORIA. SE CALCULA UNA SOLA VEZ AL INICIO Y SE USA    *03580001
      *   POR CADA CREDITO EN 2200-CALC-ECL (VIA 2100-BUSCA-CWA).      *03590001
      ******************************************************************03600001
       1350-CALC-TABLA-CWA.                                             03610001
      *----------------------*                                          03620001
           PERFORM 1360-CALC-CWA-UNA                                    03630001
              VARYING WS-I-CWA FROM 1 BY 1 UNTIL WS-I-CWA > W-CATEGORIAS03640001
           .                                                            03650001
      *                                                                 03660001
       1350-CALC-TABLA-CWA-EXIT.                                        03670001
           EXIT.                                                        03680001
      *                                                                 03690001
      *---------------------*                                           03700001
       1360-CALC-CWA-UNA.                                               03710001
      *---------------------*                                           03720001
           MOVE TG-CATEGORIA (WS-I-CWA) TO CWA-CATEGORIA (WS-I-CWA)     03730001
           MOVE ZERO TO WS-CWA-ACUM                                     03740001
           PERFORM 1361-SUMA-CWA                                        03750001
              VARYING WS-I-REC FROM 1 BY 1 UNTIL WS-I-REC > W-CATEGORIAS03760001
           COMPUTE WS-CWA-2DEC ROUNDED = WS-CWA-ACUM                    03770001
           MOVE WS-CWA-2DEC TO CWA-VALOR (WS-I-CWA)                     03780001
           .                                                            03790001
      *                                                                 03800001
      *---------------*                                                 03810001
       1361-SUMA-CWA.                                                   03820001
      *---------------*                                                 03830001
           COMPUTE WS-CWA-ACUM = WS-CWA-ACUM +                          03840001
                   (TG-RECUPERO (WS-I-CWA WS-I-REC) *                   03850001
                    TP-PESO (WS-I-REC))                                 03860001
           .                                                            03870001
      *                                                                 03880001
      *------------------*                                              03890001
       1400-LEE-CARTERA.                                                03900001
      *------------------*                                              03910001
           READ E1CCCRED                                                03920001
              AT END                                                    03930001
                 SET E1CCCRED-EOF TO TRUE                               03940001
              NOT AT END                                                03950001
                 ADD 1 TO WS-LEIDOS                                     03960001
                 MOVE REG-E1CCCRED TO DCLCCCRED                         03970001
           END-READ                                                     03980001
           .                                                            03990001
      *                                                                 04000001
      ******************************************************************04010001
      *                        2000-PROCESO                            *04020001
      *   POR CADA CREDITO: BUSCA LA CWA DE SU CATEGORIA, CALCULA EL   *04030001
      *   BLOQUE DE ECL, ESCRIBE EL DETALLE Y ACUMULA PARA LA          *04040001
      *   ESTADISTICA FINAL DE CARTERA.                                *04050001
      ******************************************************************04060001
       2000-PROCESO.                                                    04070001
      *------------*                                                    04080001
           ADD 1 TO WS-SEQNO                                            04090001
      *                                                                 04100001
           PERFORM 2100-BUSCA-CWA THRU 2100-BUSCA-CWA-EXIT              04110001
      *                                                                 04120001
           PERFORM 2200-CALC-ECL THRU 2200-CALC-ECL-EXIT                04130001
      *                                                                 04140001
           PERFORM 2300-ESCRIBE-DETALLE THRU 2300-ESCRIBE-DETALLE-EXIT  04150001
      *                                                                 04160001
           PERFORM 2400-ACUMULA-CARTERA THRU 2400-ACUMULA-CARTERA-EXIT  04170001
      *                                                                 04180001
           PERFORM 1400-LEE-CARTERA                                     04190001
           .                                                            04200001
      *                                                                 04210001
      *-----------------*                                               04220001
       2100-BUSCA-CWA.                                                  04230001
      *-----------------*                                               04240001
           MOVE 'N' TO WS-SW-GARANTIA                                   04250001
R033       IF CRD-CATGAR IS CLASE-CATGAR                                04260001
              PERFORM 2110-COMPARA-CWA                                  04270001
                 VARYING WS-I-CWA FROM 1 BY 1                           04280001
                    UNTIL WS-I-CWA > W-CATEGORIAS OR WS-GARC-ENCONTRADA 04290001
R033       END-IF                                                       04300001
R044       IF NOT WS-GARC-ENCONTRADA                                    04310001
              MOVE ZERO TO WS-CWA-CRED                                  04320001
           END-IF                                                       04330001
           .                                                            04340001
      *                                                                 04350001
       2100-BUSCA-CWA-EXIT.                                             04360001
           EXIT.                                                        04370001
      *                                                                 04380001
      *------------------*                                              04390001
       2110-COMPARA-CWA.                                                04400001
      *------------------*                                              04410001
           IF CWA-CATEGORIA (WS-I-CWA) = CRD-CATGAR                     04420001
              MOVE CWA-VALOR (WS-I-CWA) TO WS-CWA-CRED                  04430001
              MOVE 'S' TO WS-SW-GARANTIA                                04440001
           END-IF                                                       04450001
           .                                                            04460001
      *                                                                 04470001
      ******************************************************************04480001
      *                       2200-CALC-ECL                            *04490001
      *   CVA (SIN REDONDEO INTERMEDIO), EAD, LGD, PD Y ECL.  EL       *04500001
      *   FUENTE ORIGINAL DIVIDE EAD*(LGD/EAD)*PD; ESO ES ALGEBRAI-    *04510001
      *   CAMENTE LGD*PD PERO FALLA CUANDO EAD = 0 (CREDITO EN SU      *04520001
      *   ULTIMO ANIO DE VIDA) - VER RITM18820: SE GUARDA ECL = 0.     *04530001
      ******************************************************************04540001
       2200-CALC-ECL.                                                   04550001
      *----------------*                                                04560001
R045       COMPUTE WS-VIDA-REST =                                       04570001
                   CRD-ANOAPROB + CRD-PLAZO - LK-ANO-ACTUAL             04580001
      *                                                                 04590001
           COMPUTE WS-CVA =                                             04600001
                   (CRD-PLAZO + CRD-ANOAPROB - LK-ANO-ACTUAL)           04610001
                   / CRD-PLAZO                                          04620001
      *                                                                 04630001
           COMPUTE WS-EAD ROUNDED = CRD-VALOR * WS-CVA                  04640001
      *                                                                 04650001
           COMPUTE WS-LGD ROUNDED = CRD-VALGAR * WS-CWA-CRED            04660001
      *                                                                 04670001
           MOVE CRD-RIESGO TO WS-PD                                     04680001
      *                                                                 04690001
R820       IF WS-EAD = ZERO                                             04700001
              MOVE ZERO TO WS-ECL                                       04710001
              MOVE CRD-ID TO WS-CRD-ID-N                                04720001
              DISPLAY '***********************************'             04730001
              DISPLAY '*  AVISO: EAD = 0 EN EL CREDITO   *'             04740001
              DISPLAY '*  CRD-ID (RAW) :' WS-CRD-ID-A                   04750001
              DISPLAY '*  SE REPORTA ECL = 0             *'             04760001
              DISPLAY '***********************************'             04770001
           ELSE                                                         04780001
              COMPUTE WS-ECL ROUNDED = WS-LGD * WS-PD                   04790001
           END-IF                                                       04800001
      *                                                                 04810001
           IF WS-VIDA-REST < ZERO AND SW-TRAZA-ON                       04820001
              MOVE WS-VIDA-REST   TO WS-VIDA-REST-N                     04830001
              MOVE LK-ANO-ACTUAL  TO WS-ANO-VIGENCIA-N                  04840001
              DISPLAY '*  CREDITO VENCIDO - VIDA-REST(RAW):'            04850001
                      WS-VIDA-REST-A                                    04860001
              DISPLAY '*  ANO ACTUAL (RAW)                :'            04870001
                      WS-ANO-VIGENCIA-A                                 04880001
           END-IF                                                       04890001
           .                                                            04900001
      *                                                                 04910001
       2200-CALC-ECL-EXIT.                                              04920001
           EXIT.                                                        04930001
      *                                                                 04940001
      *-------------------------*                                       04950001
       2300-ESCRIBE-DETALLE.                                            04960001
      *-------------------------*                                       04970001
           INITIALIZE REG-S1CCDET                                       04980001
           MOVE WS-SEQNO             TO DET-SEQNO                       04990001
           MOVE CRD-CLIENTE          TO DET-CLIENTE                     05000001
           COMPUTE DET-VALOR-R  ROUNDED = CRD-VALOR                     05010001
           COMPUTE DET-TASA-R   ROUNDED = CRD-TASA                      05020001
           MOVE CRD-PLAZO            TO DET-PLAZO                       05030001
           MOVE WS-VIDA-REST         TO DET-VIDA-REST                   05040001
           MOVE CRD-CATGAR           TO DET-CATGAR                      05050001
           COMPUTE DET-VALGAR-R ROUNDED = CRD-VALGAR                    05060001
           MOVE WS-EAD               TO DET-EAD                         05070001
           MOVE WS-LGD               TO DET-LGD                         05080001
           MOVE WS-PD                TO DET-PD                          05090001
           MOVE WS-ECL               TO DET-ECL                         05100001
      *                                                                 05110001
           WRITE REG-S1CCDET                                            05120001
      *                                                                 05130001
           IF S1CCDET-OK                                                05140001
              ADD 1 TO WS-ESCRITOS                                      05150001
           ELSE                                                         05160001
              MOVE 'WRITE S1CCDET'         TO WS-ACCION                 05170001
              MOVE '2300-ESCRIBE-DETALLE'  TO WS-PARRAFO                05180001
              PERFORM 9000-ERROR THRU 9000-ERROR-EXIT                   05190001
           END-IF                                                       05200001
           .                                                            05210001
      *                                                                 05220001
       2300-ESCRIBE-DETALLE-EXIT.                                       05230001
           EXIT.                                                        05240001
      *                                                                 05250001
      *-------------------------*                                       05260001
       2400-ACUMULA-CARTERA.                                            05270001
      *-------------------------*                                       05280001
           ADD CRD-VALOR  TO WS-TOTAL-VALOR                             05290001
           ADD CRD-VALGAR TO WS-TOTAL-GARANTIA                          05300001
      *                                                                 05310001
           IF WS-SEQNO NOT > 9999                                       05320001
              MOVE WS-SEQNO TO WS-I-CART                                05330001
              MOVE CRD-VALOR TO TC-VALOR (WS-I-CART)                    05340001
              MOVE CRD-TASA  TO TC-TASA  (WS-I-CART)                    05350001
              ADD 1 TO WS-TOTAL-CREDITOS                                05360001
           ELSE                                                         05370001
              DISPLAY '*  AVISO: CARTERA > 9999 CREDITOS - SE TRUNCA'   05380001
           END-IF                                                       05390001
           .                                                            05400001
      *                                                                 05410001
       2400-ACUMULA-CARTERA-EXIT.                                       05420001
           EXIT.                                                        05430001
      *                                                                 05440001
      ******************************************************************05450001
      *                          3000-FIN                              *05460001
      ******************************************************************05470001
       3000-FIN.                                                        05480001
      *---------*                                                       05490001
           PERFORM 3100-CALC-ESTADISTICA THRU 3100-CALC-ESTADISTICA-EXIT05500001
      *                                                                 05510001
           PERFORM 3200-ESCRIBE-ESTADISTICA                             05520001
              THRU 3200-ESCRIBE-ESTADISTICA-EXIT                        05530001
      *                                                                 05540001
           CLOSE E1CCCRED E2CCGARC E3CCPESG S1CCDET S2CCSTA             05550001
      *                                                                 05560001
           DISPLAY '*********** FIN DEL PROGRAMA CC1CDET0 ***********'  05570001
           DISPLAY 'CREDITOS LEIDOS   : ' WS-LEIDOS                     05580001
           DISPLAY 'DETALLES GRABADOS : ' WS-ESCRITOS                   05590001
           .                                                            05600001
      *                                                                 05610001
       3000-FIN-EXIT.                                                   05620001
           EXIT.                                                        05630001
      *                                                                 05640001
      ******************************************************************05650001
      *                  3100-CALC-ESTADISTICA                         *05660001
      *   SEGUNDA PASADA SOBRE WS-TAB-CARTERA: LA PARTICIPACION DE     *05670001
      *   CADA CREDITO SE REDONDEA A 2 DECIMALES *ANTES* DE PONDERAR   *05680001
      *   LA TASA (VER RITM12207) - NO REDONDEAR DESPUES.              *05690001
      ******************************************************************05700001
       3100-CALC-ESTADISTICA.                                           05710001
      *-------------------------*                                       05720001
           MOVE ZERO TO WS-SUMA-WAPR                                    05730001
      *                                                                 05740001
           PERFORM 3110-SUMA-WAPR-UNO                                   05750001
              VARYING WS-I-CART FROM 1 BY 1                             05760001
                 UNTIL WS-I-CART > WS-TOTAL-CREDITOS                    05770001
      *                                                                 05780001
           COMPUTE WS-WAPR-2DEC ROUNDED = WS-SUMA-WAPR                  05790001
           .                                                            05800001
      *                                                                 05810001
       3100-CALC-ESTADISTICA-EXIT.                                      05820001
           EXIT.                                                        05830001
      *                                                                 05840001
      *----------------------*                                          05850001
       3110-SUMA-WAPR-UNO.                                              05860001
      *----------------------*                                          05870001
R207       COMPUTE WS-PARTICIPACION ROUNDED =                           05880001
                   TC-VALOR (WS-I-CART) / WS-TOTAL-VALOR                05890001
      *                                                                 05900001
           COMPUTE WS-SUMA-WAPR = WS-SUMA-WAPR +                        05910001
                   (TC-TASA (WS-I-CART) * WS-PARTICIPACION)             05920001
           .                                                            05930001
      *                                                                 05940001
      *-----------------------------*                                   05950001
       3200-ESCRIBE-ESTADISTICA.                                        05960001
      *-----------------------------*                                   05970001
           INITIALIZE REG-S2CCSTA                                       05980001
           MOVE WS-TOTAL-CREDITOS       TO STA-CANTIDAD                 05990001
           COMPUTE STA-VALOR-TOTAL    ROUNDED = WS-TOTAL-VALOR          06000001
           COMPUTE STA-GARANTIA-TOTAL ROUNDED = WS-TOTAL-GARANTIA       06010001
           MOVE WS-WAPR-2DEC            TO STA-RIESGO-PONDER            06020001
      *                                                                 06030001
           WRITE REG-S2CCSTA                                            06040001
      *                                                                 06050001
           IF NOT S2CCSTA-OK                                            06060001
              MOVE 'WRITE S2CCSTA'            TO WS-ACCION              06070001
              MOVE '3200-ESCRIBE-ESTADISTICA' TO WS-PARRAFO             06080001
              PERFORM 9000-ERROR THRU 9000-ERROR-EXIT                   06090001
           END-IF                                                       06100001
           .                                                            06110001
      *                                                                 06120001
       3200-ESCRIBE-ESTADISTICA-EXIT.                                   06130001
           EXIT.                                                        06140001
      *                                                                 06150001
      *-----------*                                                     06160001
       9000-ERROR.                                                      06170001
      *-----------*                                                     06180001
           DISPLAY '********** ERROR EN EL PROGRAMA ' W-PROGRAMA        06190001
                   ' **********'                                        06200001
           DISPLAY 'ACCION : ' WS-ACCION                                06210001
           DISPLAY 'PARRAFO: ' WS-PARRAFO                               06220001
           DISPLAY '***************************************************'06230001
           MOVE 08 TO RETURN-CODE                                       06240001
           STOP RUN                                                     06250001
           .                                                            06260001
      *                                                                 06270001
       9000-ERROR-EXIT.                                                 06280001
           EXIT.                                                        06290001
      *-----------------*                                               06300001
      * FIN DE PROGRAMA *                                               06310001
      *-----------------*                                               06320001
