      ******************************************************************00010001
      *                        CCCALT00                                *00020001
      *                                                                *00030001
      * COPY LAYOUT TRANSACCION DE CALIBRACION DE PESOS (INGRESADA POR *00040001
      * EL OPERADOR CUANDO MODIFICA UN PESO A MANO). UBICADO EN        *00050001
      * E2CCCALT, UN SOLO REGISTRO POR CORRIDA.                        *00060001
      ******************************************************************00070001
       01  DCLCCCALT.                                                   00080001
           10 CALT-POSICION        PIC 9(01).                           00090001
           10 CALT-PESOS-MOD       PIC X(29).                           00100001
           10 FILLER               PIC X(20).                           00110001
