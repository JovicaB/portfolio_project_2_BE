      ******************************************************************00010001
      *                        CCDET000                                *00020001
      *                                                                *00030001
      * COPY LAYOUT LINEA DE DETALLE DEL LISTADO DE CARTERA (SALIDA),  *00040001
      * CAMPOS SEPARADOS POR '|' AL IGUAL QUE LOS REPORTES SAL-NEG-    *00050001
      * BOLSA DE VALORES. UBICADO EN S1CCDET, UNA LINEA POR CREDITO.   *00060001
      ******************************************************************00070001
       01  DCLCCDET.                                                    00080001
           10 DET-SEQNO            PIC 9(04).                           00090001
           10 FILLER               PIC X(01)      VALUE '|'.            00100001
           10 DET-CLIENTE          PIC X(30).                           00110001
           10 FILLER               PIC X(01)      VALUE '|'.            00120001
           10 DET-VALOR-R          PIC -9(11).                          00130001
           10 FILLER               PIC X(01)      VALUE '|'.            00140001
           10 DET-TASA-R           PIC -9(3).9(2).                      00150001
           10 FILLER               PIC X(01)      VALUE '|'.            00160001
           10 DET-PLAZO            PIC 9(02).                           00170001
           10 FILLER               PIC X(01)      VALUE '|'.            00180001
           10 DET-VIDA-REST        PIC -9(3).                           00190001
           10 FILLER               PIC X(01)      VALUE '|'.            00200001
           10 DET-CATGAR           PIC X(01).                           00210001
           10 FILLER               PIC X(01)      VALUE '|'.            00220001
           10 DET-VALGAR-R         PIC -9(11).                          00230001
           10 FILLER               PIC X(01)      VALUE '|'.            00240001
           10 DET-EAD              PIC -9(11).9(2).                     00250001
           10 FILLER               PIC X(01)      VALUE '|'.            00260001
           10 DET-LGD              PIC -9(11).9(4).                     00270001
           10 FILLER               PIC X(01)      VALUE '|'.            00280001
           10 DET-PD               PIC -.9(4).                          00290001
           10 FILLER               PIC X(01)      VALUE '|'.            00300001
           10 DET-ECL              PIC -9(11).                          00310001
