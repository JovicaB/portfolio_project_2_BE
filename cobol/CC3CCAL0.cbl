       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.    CC3CCAL0.                                         00020001
       AUTHOR.        BBVA.                                             00030001
       INSTALLATION.  BBVA - GERENCIA DE RIESGO DE CREDITO.             00040001
       DATE-WRITTEN.  05-04-1994.                                       00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.      CONFIDENCIAL - USO INTERNO BBVA.                  00070001
      ******************************************************************00080001
      * SISTEMA : CARTERA - RIESGO DE CREDITO (PERDIDA ESPERADA)       *00090001
      * FUNCION : RECIBE LA TRANSACCION DE CALIBRACION MANUAL DE UN    *00100001
      *           PESO DEL MODELO Y REDISTRIBUYE LA DIFERENCIA ENTRE   *00110001
      *           LOS OTROS CUATRO PESOS HASTA QUE VUELVAN A SUMAR     *00120001
      *           100, DEJANDO GRABADO EL NUEVO WEIGHT-STATUS.         *00130001
      * FECHA   : 05-04-1994                                            00140001
      ******************************************************************00150001
      ******************************************************************00160001
      *PETIT/SA   FECHA-MOD.  PROGRAMADOR       DESCRIPCION            *00170001
      *---------- ----------  ----------------  ------------------------00180001
      *           05-04-1994  E. ALVARADO C.    CREACION DEL COMPONENTE 00190001
      *RITM10391  19-11-1995  M. QUISPE T.      SE FIJA EL ORDEN DE     00200001
      *                                         REDISTRIBUCION (1..5    00210001
      *                                         SIN LA POSICION MODIFI- 00220001
      *                                         CADA) EN LUGAR DE UN    00230001
      *                                         ORDEN ALEATORIO, PARA   00240001
      *                                         PODER REPRODUCIR CASOS  00250001
      *                                         EN AMBIENTE DE PRUEBA   00260001
      *RITM12208  25-06-1996  M. QUISPE T.      LA PASADA EN REVERSA SE 00270001
      *                                         DETIENE APENAS D = 0,   00280001
      *                                         NO RECORRE LA LISTA     00290001
      *                                         COMPLETA                00300001
      *Y2K-0233   14-09-1998  E. ALVARADO C.    REVISION Y2K - CAMPOS DE00310001
      *                                         ESTE COMPONENTE NO      00320001
      *                                         CONTIENEN FECHA, SIN    00330001
      *                                         CAMBIOS                 00340001
      *RITM16034  03-12-1998  E. ALVARADO C.    VALIDA QUE LOS 5        00350001
      *                                         SEGMENTOS DE PESOS-MOD  00360001
      *                                         (CLASE-NUMERICA) SEAN   00370001
      *                                         NUMERICOS ANTES DE      00380001
      *                                         CARGAR WS-TAB-PESO      00390001
      *RITM19105  06-07-2000  R. SALAZAR P.     AGREGA TRAZA (UPSI-0) DE00400001
      *                                         LA POSICION MODIFICADA  00410001
      *                                         Y DEL CONTADOR DE       00420001
      *                                         DIFERENCIA (D) PARA     00430001
      *                                         SOPORTE DE PRODUCCION   00440001
      *---------- ----------  ----------------  ------------------------00450001
      ******************************************************************00460001
       ENVIRONMENT DIVISION.                                            00470001
       CONFIGURATION SECTION.                                           00480001
       SPECIAL-NAMES.                                                   00490001
           C01 IS TOP-OF-FORM                                           00500001
           CLASS CLASE-NUMERICA IS '0' THRU '9'                         00510001
           UPSI-0 ON STATUS IS SW-TRAZA-ON                              00520001
                  OFF STATUS IS SW-TRAZA-OFF.                           00530001
       INPUT-OUTPUT SECTION.                                            00540001
      *------------*                                                    00550001
       FILE-CONTROL.                                                    00560001
      *------------*                                                    00570001
           SELECT E2CCCALT ASSIGN TO E2CCCALT                           00580001
                  FILE STATUS IS FS-E2CCCALT                            00590001
                  ORGANIZATION IS SEQUENTIAL.                           00600001
                                                                        00610001
           SELECT E1CCRWGT ASSIGN TO E1CCRWGT                           00620001
                  FILE STATUS IS FS-E1CCRWGT                            00630001
                  ORGANIZATION IS SEQUENTIAL.                           00640001
      *-------------*                                                   00650001
       DATA DIVISION.                                                   00660001
      *-------------*                                                   00670001
       FILE SECTION.                                                    00680001
                                                                        00690001
       FD  E2CCCALT                                                     00700001
           RECORDING MODE IS F                                          00710001
           LABEL RECORDS ARE STANDARD                                   00720001
           DATA RECORD IS REG-E2CCCALT.                                 00730001
       01  REG-E2CCCALT               PIC X(50).                        00740001
      *                                                                 00750001
      * LA FILA DE PESOS/RIESGO SE LEE Y SE REGRABA EN EL MISMO PASO -  00760001
      * EL REGISTRO DE LA FD ES DIRECTAMENTE EL LAYOUT DEL MODELO PARA  00770001
      * QUE EL REWRITE NO REQUIERA UN PASO DE MOVE INTERMEDIO.          00780001
       FD  E1CCRWGT                                                     00790001
           RECORDING MODE IS F                                          00800001
           LABEL RECORDS ARE STANDARD                                   00810001
           DATA RECORD IS REG-E1CCRWGT.                                 00820001
           COPY CCRWGT00 REPLACING ==DCLCCRWGT== BY ==REG-E1CCRWGT==.   00830001
      *-----------------------*                                         00840001
       WORKING-STORAGE SECTION.                                         00850001
      *-----------------------*                                         00860001
       01  WS-CTRL-ARCHIVOS.                                            00870001
           05 FS-E2CCCALT           PIC X(02) VALUE '00'.               00880001
              88 E2CCCALT-OK                  VALUE '00'.               00890001
           05 FS-E1CCRWGT           PIC X(02) VALUE '00'.               00900001
              88 E1CCRWGT-OK                  VALUE '00'.               00910001
           05 FILLER                PIC X(10).                          00920001
      *                                                                 00930001
       77  W-PROGRAMA               PIC X(08) VALUE 'CC3CCAL0'.         00940001
       77  W-NUM-POSICIONES         PIC 9(01) VALUE 5.                  00950001
      *                                                                 00960001
      * COPY DE TRABAJO DE LA TRANSACCION DE CALIBRACION                00970001
           COPY CCCALT00.                                               00980001
      *                                                                 00990001
       01  WS-TAB-PESO.                                                 01000001
           05 WS-PESO                OCCURS 5 TIMES PIC 9(03) COMP.     01010001
           05 FILLER                 PIC X(01).                         01020001
      *                                                                 01030001
      * VISTA ALFANUMERICA CRUDA DE PESOS-MOD, PREVIA A LA VALIDACION   01040001
      * DE CLASE-NUMERICA, PARA NO CARGAR WS-TAB-PESO CON BASURA        01050001
      * (VER RITM16034).                                                01060001
       01  WS-TAB-PESO-MOD-ED.                                          01070001
           05 WS-PESO-MOD-ED          OCCURS 5 TIMES PIC X(03).         01080001
           05 FILLER                  PIC X(01).                        01090001
      *                                                                 01100001
      * VECTOR DE TRABAJO PARA RECONSTRUIR EL WEIGHT-STATUS (3 CIFRAS   01110001
      * CON CEROS A LA IZQUIERDA POR SEGMENTO - VER 2300-GRABA-PESOS).  01120001
       01  WS-TAB-PESO-ED.                                              01130001
           05 WS-PESO-ED              OCCURS 5 TIMES PIC 9(03).         01140001
           05 FILLER                  PIC X(01).                        01150001
      *                                                                 01160001
      * ITERADOR FIJO (POSICIONES 1..5 SIN LA POSICION MODIFICADA) -    01170001
      * SUSTITUYE EL BARAJADO ALEATORIO DEL ORIGINAL (VER RITM10391).   01180001
       01  WS-TAB-ITER.                                                 01190001
           05 WS-ITER-POS              OCCURS 4 TIMES PIC 9(01) COMP.   01200001
           05 FILLER                   PIC X(01).                       01210001
      *                                                                 01220001
       01  WS-CALC.                                                     01230001
           05 WS-ITER-COUNT             PIC 9(01) COMP.                 01240001
           05 WS-SUMA-PESOS             PIC 9(03) COMP.                 01250001
           05 WS-D                      PIC S9(03) COMP.                01260001
           05 WS-I-POS                  PIC 9(01) COMP.                 01270001
           05 WS-I-ITER                 PIC 9(01) COMP.                 01280001
           05 FILLER                    PIC X(01).                      01290001
      *                                                                 01300001
       01  WS-ERROR.                                                    01310001
           05 WS-ACCION                 PIC X(30).                      01320001
           05 WS-PARRAFO                PIC X(20).                      01330001
           05 FILLER                    PIC X(01).                      01340001
      *                                                                 01350001
      * VISTAS CRUDAS (RAW) PARA TRAZA DE PRODUCCION (UPSI-0, RITM19105)01360001
       01  WS-POSICION-N                PIC 9(01).                      01370001
       01  WS-POSICION-A REDEFINES WS-POSICION-N PIC X(01).             01380001
       01  WS-D-N                       PIC S9(03).                     01390001
       01  WS-D-A REDEFINES WS-D-N PIC X(03).                           01400001
       01  WS-ITER-COUNT-N              PIC 9(01).                      01410001
       01  WS-ITER-COUNT-A REDEFINES WS-ITER-COUNT-N PIC X(01).         01420001
      *---------------------------*                                     01430001
       PROCEDURE DIVISION.                                              01440001
      *---------------------------*                                     01450001
      *                                                                 01460001
           PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.                 01470001
      *                                                                 01480001
           PERFORM 2000-PROCESO  THRU 2000-PROCESO-EXIT.                01490001
      *                                                                 01500001
           PERFORM 3000-FIN      THRU 3000-FIN-EXIT.                    01510001
      *                                                                 01520001
           STOP RUN.                                                    01530001
      *                                                                 01540001
      ******************************************************************01550001
      *                       1000-INICIO                              *01560001
      ******************************************************************01570001
       1000-INICIO.                                                     01580001
      *-----------*                                                     01590001
           PERFORM 1100-ABRIR-FICHEROS THRU 1100-ABRIR-FICHEROS-EXIT.   01600001
      *                                                                 01610001
           PERFORM 1200-LEE-CALIBRACION                                 01620001
              THRU 1200-LEE-CALIBRACION-EXIT.                           01630001
      *                                                                 01640001
           PERFORM 1300-LEE-RWGT THRU 1300-LEE-RWGT-EXIT                01650001
           .                                                            01660001
      *                                                                 01670001
       1000-INICIO-EXIT.                                                01680001
           EXIT.                                                        01690001
      *                                                                 01700001
      *-------------------*                                             01710001
       1100-ABRIR-FICHEROS.                                             01720001
      *-------------------*                                             01730001
           OPEN INPUT E2CCCALT                                          01740001
           OPEN I-O   E1CCRWGT                                          01750001
      *                                                                 01760001
           IF NOT E2CCCALT-OK                                           01770001
              MOVE 'OPEN FICHERO E2CCCALT'  TO WS-ACCION                01780001
              MOVE '1100-ABRIR-FICHEROS'    TO WS-PARRAFO               01790001
              PERFORM 3001-ERROR THRU 3001-ERROR-EXIT                   01800001
           END-IF                                                       01810001
      *                                                                 01820001
           IF NOT E1CCRWGT-OK                                           01830001
              MOVE 'OPEN FICHERO E1CCRWGT'  TO WS-ACCION                01840001
              MOVE '1100-ABRIR-FICHEROS'    TO WS-PARRAFO               01850001
              PERFORM 3001-ERROR THRU 3001-ERROR-EXIT                   01860001
           END-IF                                                       01870001
           .                                                            01880001
      *                                                                 01890001
       1100-ABRIR-FICHEROS-EXIT.                                        01900001
           EXIT.                                                        01910001
      *                                                                 01920001
      *-----------------------*                                         01930001
       1200-LEE-CALIBRACION.                                            01940001
      *-----------------------*                                         01950001
           READ E2CCCALT                                                01960001
              AT END                                                    01970001
                 MOVE 'LECTURA E2CCCALT VACIA' TO WS-ACCION             01980001
                 MOVE '1200-LEE-CALIBRACION'   TO WS-PARRAFO            01990001
                 PERFORM 3001-ERROR THRU 3001-ERROR-EXIT                02000001
              NOT AT END                                                02010001
                 MOVE REG-E2CCCALT TO DCLCCCALT                         02020001
                 MOVE CALT-POSICION TO WS-POSICION-N                    02030001
                 UNSTRING CALT-PESOS-MOD DELIMITED BY ':'               02040001
                    INTO WS-PESO-MOD-ED (1) WS-PESO-MOD-ED (2)          02050001
                         WS-PESO-MOD-ED (3) WS-PESO-MOD-ED (4)          02060001
                         WS-PESO-MOD-ED (5)                             02070001
R034             PERFORM 1250-VALIDA-PESOS-MOD                          02080001
R034                THRU 1250-VALIDA-PESOS-MOD-EXIT                     02090001
           END-READ                                                     02100001
           .                                                            02110001
      *                                                                 02120001
       1200-LEE-CALIBRACION-EXIT.                                       02130001
           EXIT.                                                        02140001
      *                                                                 02150001
      *---------------------------*                                     02160001
R034   1250-VALIDA-PESOS-MOD.                                           02170001
      *---------------------------*                                     02180001
R034       PERFORM 1251-VALIDA-UNO                                      02190001
R034          VARYING WS-I-POS FROM 1 BY 1                              02200001
R034             UNTIL WS-I-POS > W-NUM-POSICIONES                      02210001
R034       .                                                            02220001
      *                                                                 02230001
R034   1250-VALIDA-PESOS-MOD-EXIT.                                      02240001
R034       EXIT.                                                        02250001
      *                                                                 02260001
      *-----------------------*                                         02270001
R034   1251-VALIDA-UNO.                                                 02280001
      *-----------------------*                                         02290001
R034       IF WS-PESO-MOD-ED (WS-I-POS) IS NOT CLASE-NUMERICA           02300001
              MOVE 'SEGMENTO NO NUMERICO EN PESOS-MOD' TO WS-ACCION     02310001
              MOVE '1251-VALIDA-UNO'                   TO WS-PARRAFO    02320001
              PERFORM 3001-ERROR THRU 3001-ERROR-EXIT                   02330001
           END-IF                                                       02340001
      *                                                                 02350001
           MOVE WS-PESO-MOD-ED (WS-I-POS) TO WS-PESO (WS-I-POS)         02360001
           .                                                            02370001
      *                                                                 02380001
      *---------------*                                                 02390001
       1300-LEE-RWGT.                                                   02400001
      *---------------*                                                 02410001
           READ E1CCRWGT                                                02420001
              AT END                                                    02430001
                 MOVE 'LECTURA E1CCRWGT VACIA' TO WS-ACCION             02440001
                 MOVE '1300-LEE-RWGT'          TO WS-PARRAFO            02450001
                 PERFORM 3001-ERROR THRU 3001-ERROR-EXIT                02460001
           END-READ                                                     02470001
      *                                                                 02480001
           IF SW-TRAZA-ON                                               02490001
R105          DISPLAY '*  POSICION MODIFICADA (RAW) :' WS-POSICION-A    02500001
           END-IF                                                       02510001
           .                                                            02520001
      *                                                                 02530001
       1300-LEE-RWGT-EXIT.                                              02540001
           EXIT.                                                        02550001
      *                                                                 02560001
      ******************************************************************02570001
      *                       2000-PROCESO                             *02580001
      *   ARMA EL ITERADOR (1..5 SIN LA POSICION MODIFICADA), OBTIENE  *02590001
      *   LA DIFERENCIA A 100 Y REDISTRIBUYE UNA UNIDAD A LA VEZ.      *02600001
      ******************************************************************02610001
       2000-PROCESO.                                                    02620001
      *---------------*                                                 02630001
           PERFORM 2100-ARMA-ITERADOR THRU 2100-ARMA-ITERADOR-EXIT      02640001
      *                                                                 02650001
           PERFORM 2150-SUMA-PESOS THRU 2150-SUMA-PESOS-EXIT            02660001
      *                                                                 02670001
           PERFORM 2200-REDISTRIBUYE THRU 2200-REDISTRIBUYE-EXIT        02680001
      *                                                                 02690001
           PERFORM 2300-GRABA-PESOS THRU 2300-GRABA-PESOS-EXIT          02700001
           .                                                            02710001
      *                                                                 02720001
       2000-PROCESO-EXIT.                                               02730001
           EXIT.                                                        02740001
      *                                                                 02750001
      *------------------------*                                        02760001
       2100-ARMA-ITERADOR.                                              02770001
      *------------------------*                                        02780001
           MOVE ZERO TO WS-ITER-COUNT                                   02790001
           PERFORM 2110-EVALUA-POSICION                                 02800001
              VARYING WS-I-POS FROM 1 BY 1                              02810001
                 UNTIL WS-I-POS > W-NUM-POSICIONES                      02820001
      *                                                                 02830001
R105       IF SW-TRAZA-ON                                               02840001
R105          MOVE WS-ITER-COUNT TO WS-ITER-COUNT-N                     02850001
R105          DISPLAY '*  TAMANO DEL ITERADOR (RAW) :' WS-ITER-COUNT-A  02860001
R105       END-IF                                                       02870001
           .                                                            02880001
      *                                                                 02890001
       2100-ARMA-ITERADOR-EXIT.                                         02900001
           EXIT.                                                        02910001
      *                                                                 02920001
      *--------------------------*                                      02930001
       2110-EVALUA-POSICION.                                            02940001
      *--------------------------*                                      02950001
R391       IF WS-I-POS NOT = CALT-POSICION                              02960001
              ADD 1 TO WS-ITER-COUNT                                    02970001
              MOVE WS-I-POS TO WS-ITER-POS (WS-ITER-COUNT)              02980001
           END-IF                                                       02990001
           .                                                            03000001
      *                                                                 03010001
      *------------------*                                              03020001
       2150-SUMA-PESOS.                                                 03030001
      *------------------*                                              03040001
           MOVE ZERO TO WS-SUMA-PESOS                                   03050001
           PERFORM 2151-SUMA-UNO                                        03060001
              VARYING WS-I-POS FROM 1 BY 1                              03070001
                 UNTIL WS-I-POS > W-NUM-POSICIONES                      03080001
           COMPUTE WS-D = 100 - WS-SUMA-PESOS                           03090001
      *                                                                 03100001
           IF SW-TRAZA-ON                                               03110001
              MOVE WS-D TO WS-D-N                                       03120001
              DISPLAY '*  DIFERENCIA INICIAL D (RAW) :' WS-D-A          03130001
           END-IF                                                       03140001
           .                                                            03150001
      *                                                                 03160001
       2150-SUMA-PESOS-EXIT.                                            03170001
           EXIT.                                                        03180001
      *                                                                 03190001
      *------------------*                                              03200001
       2151-SUMA-UNO.                                                   03210001
      *------------------*                                              03220001
           ADD WS-PESO (WS-I-POS) TO WS-SUMA-PESOS                      03230001
           .                                                            03240001
      *                                                                 03250001
      ******************************************************************03260001
      *                     2200-REDISTRIBUYE                          *03270001
      *   MIENTRAS D SEA DISTINTO DE CERO, RECORRE EL ITERADOR HACIA   *03280001
      *   ADELANTE SUMANDO 1 (D > 0) O HACIA ATRAS RESTANDO 1 (D < 0), *03290001
      *   DETENIENDOSE EN EL MOMENTO EN QUE D LLEGA A CERO (VER        *03300001
      *   RITM12208 - NO SE RECORRE LA LISTA COMPLETA SI NO ES         *03310001
      *   NECESARIO).                                                  *03320001
      ******************************************************************03330001
       2200-REDISTRIBUYE.                                               03340001
      *---------------------*                                           03350001
           PERFORM 2210-UNA-PASADA UNTIL WS-D = 0                       03360001
           .                                                            03370001
      *                                                                 03380001
       2200-REDISTRIBUYE-EXIT.                                          03390001
           EXIT.                                                        03400001
      *                                                                 03410001
      *--------------------*                                            03420001
       2210-UNA-PASADA.                                                 03430001
      *--------------------*                                            03440001
           IF WS-D > ZERO                                               03450001
              PERFORM 2211-SUMA-ADELANTE                                03460001
                 VARYING WS-I-ITER FROM 1 BY 1                          03470001
R208                UNTIL WS-I-ITER > WS-ITER-COUNT OR WS-D = 0         03480001
           ELSE                                                         03490001
              PERFORM 2212-RESTA-ATRAS                                  03500001
                 VARYING WS-I-ITER FROM WS-ITER-COUNT BY -1             03510001
R208                UNTIL WS-I-ITER < 1 OR WS-D = 0                     03520001
           END-IF                                                       03530001
           .                                                            03540001
      *                                                                 03550001
      *-----------------------*                                         03560001
       2211-SUMA-ADELANTE.                                              03570001
      *-----------------------*                                         03580001
           ADD 1 TO WS-PESO (WS-ITER-POS (WS-I-ITER))                   03590001
           SUBTRACT 1 FROM WS-D                                         03600001
           .                                                            03610001
      *                                                                 03620001
      *-----------------*                                               03630001
       2212-RESTA-ATRAS.                                                03640001
      *-----------------*                                               03650001
           SUBTRACT 1 FROM WS-PESO (WS-ITER-POS (WS-I-ITER))            03660001
           ADD 1 TO WS-D                                                03670001
           .                                                            03680001
      *                                                                 03690001
      ******************************************************************03700001
      *                     2300-GRABA-PESOS                           *03710001
      *   RECONSTRUYE EL WEIGHT-STATUS (5 SEGMENTOS DE 3 CIFRAS         03720001
      *   SEPARADOS POR ':') Y REGRABA LA FILA DEL MODELO.              03730001
      ******************************************************************03740001
       2300-GRABA-PESOS.                                                03750001
      *---------------------*                                           03760001
           PERFORM 2310-FORMATEA-PESO                                   03770001
              VARYING WS-I-POS FROM 1 BY 1                              03780001
                 UNTIL WS-I-POS > W-NUM-POSICIONES                      03790001
      *                                                                 03800001
           MOVE SPACES TO RWT-PESO-STATUS                               03810001
      *                                                                 03820001
           STRING WS-PESO-ED (1) DELIMITED BY SIZE                      03830001
                  ':'            DELIMITED BY SIZE                      03840001
                  WS-PESO-ED (2) DELIMITED BY SIZE                      03850001
                  ':'            DELIMITED BY SIZE                      03860001
                  WS-PESO-ED (3) DELIMITED BY SIZE                      03870001
                  ':'            DELIMITED BY SIZE                      03880001
                  WS-PESO-ED (4) DELIMITED BY SIZE                      03890001
                  ':'            DELIMITED BY SIZE                      03900001
                  WS-PESO-ED (5) DELIMITED BY SIZE                      03910001
             INTO RWT-PESO-STATUS                                       03920001
           END-STRING                                                   03930001
      *                                                                 03940001
           REWRITE REG-E1CCRWGT                                         03950001
      *                                                                 03960001
           IF E1CCRWGT-OK                                               03970001
              DISPLAY 'Weights status updated'                          03980001
           ELSE                                                         03990001
              MOVE 'REWRITE E1CCRWGT'      TO WS-ACCION                 04000001
              MOVE '2300-GRABA-PESOS'      TO WS-PARRAFO                04010001
              PERFORM 3001-ERROR THRU 3001-ERROR-EXIT                   04020001
           END-IF                                                       04030001
           .                                                            04040001
      *                                                                 04050001
       2300-GRABA-PESOS-EXIT.                                           04060001
           EXIT.                                                        04070001
      *                                                                 04080001
      *-----------------------*                                         04090001
       2310-FORMATEA-PESO.                                              04100001
      *-----------------------*                                         04110001
           MOVE WS-PESO (WS-I-POS) TO WS-PESO-ED (WS-I-POS)             04120001
           .                                                            04130001
      *                                                                 04140001
      ******************************************************************04150001
      *                          3000-FIN                              *04160001
      ******************************************************************04170001
       3000-FIN.                                                        04180001
      *---------*                                                       04190001
           CLOSE E2CCCALT E1CCRWGT                                      04200001
           .                                                            04210001
      *                                                                 04220001
       3000-FIN-EXIT.                                                   04230001
           EXIT.                                                        04240001
      *                                                                 04250001
      *-----------*                                                     04260001
       3001-ERROR.                                                      04270001
      *-----------*                                                     04280001
           DISPLAY '********** ERROR EN EL PROGRAMA ' W-PROGRAMA        04290001
                   ' **********'                                        04300001
           DISPLAY 'ACCION : ' WS-ACCION                                04310001
           DISPLAY 'PARRAFO: ' WS-PARRAFO                               04320001
           DISPLAY '***************************************************'04330001
           MOVE 08 TO RETURN-CODE                                       04340001
           STOP RUN                                                     04350001
           .                                                            04360001
      *                                                                 04370001
       3001-ERROR-EXIT.                                                 04380001
           EXIT.                                                        04390001
      *-----------------*                                               04400001
      * FIN DE PROGRAMA *                                               04410001
      *-----------------*                                               04420001
