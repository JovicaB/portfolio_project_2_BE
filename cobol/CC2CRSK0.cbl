       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID.    CC2CRSK0.                                         00020001
       AUTHOR.        BBVA.                                             00030001
       INSTALLATION.  BBVA - GERENCIA DE RIESGO DE CREDITO.             00040001
       DATE-WRITTEN.  22-03-1994.                                       00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.      CONFIDENCIAL - USO INTERNO BBVA.                  00070001
      ******************************************************************00080001
      * SISTEMA : CARTERA - RIESGO DE CREDITO (PERDIDA ESPERADA)       *00090001
      * FUNCION : LEE LA FILA UNICA DE PESOS/RIESGO DEL MODELO Y       *00100001
      *           CALCULA EL RIESGO PONDERADO DE CARTERA (PRODUCTO     *00110001
      *           PUNTO ENTRE EL VECTOR DE RIESGO Y EL DE PESOS).      *00120001
      * FECHA   : 22-03-1994                                            00130001
      ******************************************************************00140001
      ******************************************************************00150001
      *PETIT/SA   FECHA-MOD.  PROGRAMADOR       DESCRIPCION            *00160001
      *---------- ----------  ----------------  ------------------------00170001
      *           22-03-1994  E. ALVARADO C.    CREACION DEL COMPONENTE 00180001
      *RITM10390  19-11-1995  M. QUISPE T.      SE AGREGA TRAZA (UPSI-0)00190001
      *                                         DE LOS VECTORES CRUDOS  00200001
      *                                         PARA SOPORTE DE PRODUC- 00210001
      *                                         CION                    00220001
      *Y2K-0232   14-09-1998  E. ALVARADO C.    REVISION Y2K - CAMPOS DE00230001
      *                                         ESTE COMPONENTE NO      00240001
      *                                         CONTIENEN FECHA, SIN    00250001
      *                                         CAMBIOS                 00260001
      *RITM19104  06-07-2000  R. SALAZAR P.     VALIDA QUE LOS 5 SEGMEN-00270001
      *                                         TOS DE CADA VECTOR SEAN 00280001
      *                                         NUMERICOS ANTES DE      00290001
      *                                         PONDERAR                00300001
      *---------- ----------  ----------------  ------------------------00310001
      ******************************************************************00320001
       ENVIRONMENT DIVISION.                                            00330001
       CONFIGURATION SECTION.                                           00340001
       SPECIAL-NAMES.                                                   00350001
           C01 IS TOP-OF-FORM                                           00360001
           CLASS CLASE-NUMERICA IS '0' THRU '9'                         00370001
           UPSI-0 ON STATUS IS SW-TRAZA-ON                              00380001
                  OFF STATUS IS SW-TRAZA-OFF.                           00390001
       INPUT-OUTPUT SECTION.                                            00400001
      *------------*                                                    00410001
       FILE-CONTROL.                                                    00420001
      *------------*                                                    00430001
           SELECT E1CCRWGT ASSIGN TO E1CCRWGT                           00440001
                  FILE STATUS IS FS-E1CCRWGT                            00450001
                  ORGANIZATION IS SEQUENTIAL.                           00460001
      *-------------*                                                   00470001
       DATA DIVISION.                                                   00480001
      *-------------*                                                   00490001
       FILE SECTION.                                                    00500001
                                                                        00510001
       FD  E1CCRWGT                                                     00520001
           RECORDING MODE IS F                                          00530001
           LABEL RECORDS ARE STANDARD                                   00540001
           DATA RECORD IS REG-E1CCRWGT.                                 00550001
       01  REG-E1CCRWGT               PIC X(60).                        00560001
      *-----------------------*                                         00570001
       WORKING-STORAGE SECTION.                                         00580001
      *-----------------------*                                         00590001
       01  WS-CTRL-ARCHIVOS.                                            00600001
           05 FS-E1CCRWGT           PIC X(02) VALUE '00'.               00610001
              88 E1CCRWGT-OK                  VALUE '00'.               00620001
           05 FILLER                PIC X(10).                          00630001
      *                                                                 00640001
       77  W-PROGRAMA               PIC X(08) VALUE 'CC2CRSK0'.         00650001
       77  W-NUM-SEGMENTOS          PIC 9(01) VALUE 5.                  00660001
      *                                                                 00670001
      * COPY DE TRABAJO DE LA FILA UNICA DE PESOS/RIESGO (INCLUYE SU    00680001
      * PROPIA VISTA RWT-CLAVE REDEFINES DCLCCRWGT).                    00690001
           COPY CCRWGT00.                                               00700001
      *                                                                 00710001
      * SEGMENTOS CRUDOS (ALFANUMERICOS) DE CADA VECTOR, VALIDADOS EN   00720001
      * 2150-VALIDA-VECTORES ANTES DE CONVERTIRSE A NUMERICO (R104).    00730001
       01  WS-TAB-RIESGO-ED.                                            00740001
           05 WS-RIESGO-ED           OCCURS 5 TIMES PIC X(03).          00750001
           05 FILLER                 PIC X(01).                         00760001
      *                                                                 00770001
       01  WS-TAB-PESO-ED.                                              00780001
           05 WS-PESO-ED             OCCURS 5 TIMES PIC X(03).          00790001
           05 FILLER                 PIC X(01).                         00800001
      *                                                                 00810001
       01  WS-TAB-RIESGO.                                               00820001
           05 WS-RIESGO-SEG          OCCURS 5 TIMES PIC 9(03) COMP.     00830001
           05 FILLER                 PIC X(01).                         00840001
      *                                                                 00850001
       01  WS-TAB-PESO.                                                 00860001
           05 WS-PESO-SEG            OCCURS 5 TIMES PIC 9(03) COMP.     00870001
           05 FILLER                 PIC X(01).                         00880001
      *                                                                 00890001
       01  WS-CALC.                                                     00900001
           05 WS-RIESGO-POND         PIC S9(03)V99 COMP-3.              00910001
           05 WS-RIESGO-ACUM         PIC S9(03)V9(06) COMP-3.           00920001
           05 WS-I-VECTOR            PIC 9(01) COMP.                    00930001
           05 FILLER                 PIC X(01).                         00940001
      *                                                                 00950001
       01  WS-ERROR.                                                    00960001
           05 WS-ACCION              PIC X(30).                         00970001
           05 WS-PARRAFO             PIC X(20).                         00980001
           05 FILLER                 PIC X(01).                         00990001
      *                                                                 01000001
      * VISTAS CRUDAS (RAW) PARA TRAZA DE PRODUCCION (UPSI-0, RITM10390)01010001
       01  WS-RWID-N                 PIC 9(01).                         01020001
       01  WS-RWID-A REDEFINES WS-RWID-N PIC X(01).                     01030001
       01  WS-RIESGO-POND-N          PIC S9(03)V99.                     01040001
       01  WS-RIESGO-POND-A REDEFINES WS-RIESGO-POND-N PIC X(06).       01050001
      *---------------------------*                                     01060001
       PROCEDURE DIVISION.                                              01070001
      *---------------------------*                                     01080001
      *                                                                 01090001
           PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.                 01100001
      *                                                                 01110001
           PERFORM 2000-PROCESO  THRU 2000-PROCESO-EXIT.                01120001
      *                                                                 01130001
           PERFORM 3000-FIN      THRU 3000-FIN-EXIT.                    01140001
      *                                                                 01150001
           STOP RUN.                                                    01160001
      *                                                                 01170001
      ******************************************************************01180001
      *                       1000-INICIO                              *01190001
      ******************************************************************01200001
       1000-INICIO.                                                     01210001
      *-----------*                                                     01220001
           OPEN INPUT E1CCRWGT                                          01230001
      *                                                                 01240001
           IF NOT E1CCRWGT-OK                                           01250001
              MOVE 'OPEN FICHERO E1CCRWGT'  TO WS-ACCION                01260001
              MOVE '1000-INICIO'            TO WS-PARRAFO               01270001
              PERFORM 3001-ERROR THRU 3001-ERROR-EXIT                   01280001
           END-IF                                                       01290001
      *                                                                 01300001
           READ E1CCRWGT                                                01310001
              AT END                                                    01320001
                 MOVE 'LECTURA E1CCRWGT VACIA' TO WS-ACCION             01330001
                 MOVE '1000-INICIO'             TO WS-PARRAFO           01340001
                 PERFORM 3001-ERROR THRU 3001-ERROR-EXIT                01350001
              NOT AT END                                                01360001
                 MOVE REG-E1CCRWGT TO DCLCCRWGT                         01370001
           END-READ                                                     01380001
           .                                                            01390001
      *                                                                 01400001
       1000-INICIO-EXIT.                                                01410001
           EXIT.                                                        01420001
      *                                                                 01430001
      ******************************************************************01440001
      *                       2000-PROCESO                             *01450001
      *   DESARMA LOS DOS VECTORES DE 5 SEGMENTOS SEPARADOS POR ':' Y   01460001
      *   CALCULA EL PRODUCTO PUNTO PONDERADO (RIESGO(I)/100 X          01470001
      *   PESO(I)/100), REDONDEADO A 2 DECIMALES.                       01480001
      ******************************************************************01490001
       2000-PROCESO.                                                    01500001
      *---------------*                                                 01510001
           IF SW-TRAZA-ON                                               01520001
              MOVE RWT-ID TO WS-RWID-N                                  01530001
R390          DISPLAY '*  RW-ID (RAW)           :' WS-RWID-A            01540001
              DISPLAY '*  RISEGO-STATUS (RAW)   :' RWT-RIESGO-STATUS    01550001
              DISPLAY '*  PESO-STATUS (RAW)     :' RWT-PESO-STATUS      01560001
           END-IF                                                       01570001
      *                                                                 01580001
           PERFORM 2100-PARSEA-VECTORES THRU 2100-PARSEA-VECTORES-EXIT  01590001
      *                                                                 01600001
           PERFORM 2150-VALIDA-VECTORES THRU 2150-VALIDA-VECTORES-EXIT  01610001
      *                                                                 01620001
           PERFORM 2200-CALC-RIESGO-POND                                01630001
              THRU 2200-CALC-RIESGO-POND-EXIT                           01640001
           .                                                            01650001
      *                                                                 01660001
       2000-PROCESO-EXIT.                                               01670001
           EXIT.                                                        01680001
      *                                                                 01690001
      *----------------------------*                                    01700001
       2100-PARSEA-VECTORES.                                            01710001
      *----------------------------*                                    01720001
           UNSTRING RWT-RIESGO-STATUS DELIMITED BY ':'                  01730001
              INTO WS-RIESGO-ED (1) WS-RIESGO-ED (2) WS-RIESGO-ED (3)   01740001
                   WS-RIESGO-ED (4) WS-RIESGO-ED (5)                    01750001
      *                                                                 01760001
           UNSTRING RWT-PESO-STATUS DELIMITED BY ':'                    01770001
              INTO WS-PESO-ED (1) WS-PESO-ED (2) WS-PESO-ED (3)         01780001
                   WS-PESO-ED (4) WS-PESO-ED (5)                        01790001
           .                                                            01800001
      *                                                                 01810001
       2100-PARSEA-VECTORES-EXIT.                                       01820001
           EXIT.                                                        01830001
      *                                                                 01840001
      ******************************************************************01850001
      *                    2150-VALIDA-VECTORES                        *01860001
      *   RITM19104: CADA SEGMENTO DE RIESGO Y DE PESO DEBE SER         01870001
      *   NUMERICO (CLASE-NUMERICA) ANTES DE PONDERAR - SI NO, SE       01880001
      *   ABORTA LA CORRIDA EN VEZ DE PONDERAR BASURA.                  01890001
      ******************************************************************01900001
       2150-VALIDA-VECTORES.                                            01910001
      *----------------------------*                                    01920001
           PERFORM 2151-VALIDA-UNO                                      01930001
              VARYING WS-I-VECTOR FROM 1 BY 1                           01940001
                 UNTIL WS-I-VECTOR > W-NUM-SEGMENTOS                    01950001
           .                                                            01960001
      *                                                                 01970001
       2150-VALIDA-VECTORES-EXIT.                                       01980001
           EXIT.                                                        01990001
      *                                                                 02000001
      *----------------------------*                                    02010001
       2151-VALIDA-UNO.                                                 02020001
      *----------------------------*                                    02030001
R104       IF WS-RIESGO-ED (WS-I-VECTOR) IS NOT CLASE-NUMERICA          02040001
              OR WS-PESO-ED   (WS-I-VECTOR) IS NOT CLASE-NUMERICA       02050001
              MOVE 'SEGMENTO NO NUMERICO EN RWGT-STATUS' TO WS-ACCION   02060001
              MOVE '2151-VALIDA-UNO'                     TO WS-PARRAFO  02070001
              PERFORM 3001-ERROR THRU 3001-ERROR-EXIT                   02080001
           END-IF                                                       02090001
      *                                                                 02100001
           MOVE WS-RIESGO-ED (WS-I-VECTOR)                              02110001
             TO WS-RIESGO-SEG (WS-I-VECTOR)                             02120001
           MOVE WS-PESO-ED (WS-I-VECTOR)                                02130001
             TO WS-PESO-SEG (WS-I-VECTOR)                               02140001
           .                                                            02150001
      *                                                                 02160001
      ******************************************************************02170001
      *                    2200-CALC-RIESGO-POND                       *02180001
      *   EL PRODUCTO PUNTO SE ACUMULA SIN REDONDEO INTERMEDIO EN       02190001
      *   WS-RIESGO-ACUM Y SE REDONDEA UNA SOLA VEZ, AL FINAL, HACIA    02200001
      *   WS-RIESGO-POND (REDONDEAR EN CADA PASADA DA UN RESULTADO      02210001
      *   DISTINTO AL DE LA SUMA COMPLETA).                             02220001
      ******************************************************************02230001
       2200-CALC-RIESGO-POND.                                           02240001
      *------------------------------*                                  02250001
           MOVE ZERO TO WS-RIESGO-ACUM                                  02260001
      *                                                                 02270001
           PERFORM 2210-SUMA-PRODUCTO                                   02280001
              VARYING WS-I-VECTOR FROM 1 BY 1                           02290001
                 UNTIL WS-I-VECTOR > W-NUM-SEGMENTOS                    02300001
      *                                                                 02310001
           COMPUTE WS-RIESGO-POND ROUNDED = WS-RIESGO-ACUM              02320001
           .                                                            02330001
      *                                                                 02340001
       2200-CALC-RIESGO-POND-EXIT.                                      02350001
           EXIT.                                                        02360001
      *                                                                 02370001
      *---------------------*                                           02380001
       2210-SUMA-PRODUCTO.                                              02390001
      *---------------------*                                           02400001
           COMPUTE WS-RIESGO-ACUM = WS-RIESGO-ACUM +                    02410001
              ((WS-RIESGO-SEG (WS-I-VECTOR) / 100) *                    02420001
               (WS-PESO-SEG   (WS-I-VECTOR) / 100))                     02430001
           .                                                            02440001
      *                                                                 02450001
      ******************************************************************02460001
      *                          3000-FIN                              *02470001
      ******************************************************************02480001
       3000-FIN.                                                        02490001
      *---------*                                                       02500001
           MOVE WS-RIESGO-POND TO WS-RIESGO-POND-N                      02510001
      *                                                                 02520001
           DISPLAY '*************************************************'  02530001
           DISPLAY '*  CC2CRSK0 - RIESGO PONDERADO DE CARTERA        *' 02540001
           DISPLAY '*  RIESGO PONDERADO : ' WS-RIESGO-POND              02550001
           DISPLAY '*************************************************'  02560001
      *                                                                 02570001
           IF SW-TRAZA-ON                                               02580001
              DISPLAY '*  RIESGO PONDERADO (RAW) :' WS-RIESGO-POND-A    02590001
           END-IF                                                       02600001
      *                                                                 02610001
           CLOSE E1CCRWGT                                               02620001
           .                                                            02630001
      *                                                                 02640001
       3000-FIN-EXIT.                                                   02650001
           EXIT.                                                        02660001
      *                                                                 02670001
      *-----------*                                                     02680001
       3001-ERROR.                                                      02690001
      *-----------*                                                     02700001
           DISPLAY '********** ERROR EN EL PROGRAMA ' W-PROGRAMA        02710001
                   ' **********'                                        02720001
           DISPLAY 'ACCION : ' WS-ACCION                                02730001
           DISPLAY 'PARRAFO: ' WS-PARRAFO                               02740001
           DISPLAY '***************************************************'02750001
           MOVE 08 TO RETURN-CODE                                       02760001
           STOP RUN                                                     02770001
           .                                                            02780001
      *                                                                 02790001
       3001-ERROR-EXIT.                                                 02800001
           EXIT.                                                        02810001
      *-----------------*                                               02820001
      * FIN DE PROGRAMA *                                               02830001
      *-----------------*                                               02840001
