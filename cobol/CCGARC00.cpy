      ******************************************************************00010001
      *                        CCGARC00                                *00020001
      *                                                                *00030001
      * COPY LAYOUT TABLA DE GARANTIAS - VALORES DE RECUPERO POR       *00040001
      * CATEGORIA DE GARANTIA (A..E). UBICADO EN E2CCGARC, 5 FILAS.    *00050001
      ******************************************************************00060001
       01  DCLCCGARC.                                                   00070001
           10 GARC-CATEGORIA       PIC X(01).                           00080001
           10 GARC-RECUPERO        OCCURS 5 TIMES                       00090001
                                    PIC SV9(4).                         00100001
           10 FILLER               PIC X(05).                           00110001
