      ******************************************************************00010001
      *                        CCCART00                                *00020001
      *                                                                *00030001
      * COPY LAYOUT REG. CARTERA DE CREDITOS - CARGA MENSUAL RIESGOS   *00040001
      * SISTEMA  : CARTERA - RIESGO DE CREDITO (PERDIDA ESPERADA)      *00050001
      * UBICADO EN E1CCCRED, UNA OCURRENCIA POR CREDITO VIGENTE.       *00060001
      ******************************************************************00070001
       01  DCLCCCRED.                                                   00080001
           10 CRD-ID               PIC 9(05).                           00090001
           10 CRD-CLIENTE          PIC X(30).                           00100001
           10 CRD-VALOR            PIC S9(11)V99.                       00110001
           10 CRD-TASA             PIC S9(03)V99.                       00120001
           10 CRD-PLAZO            PIC 9(02).                           00130001
Y2K1       10 CRD-ANOAPROB         PIC 9(04).                           00140001
           10 FILLER               PIC X(10).                           00150001
           10 CRD-VALGAR           PIC S9(11)V99.                       00160001
           10 CRD-CATGAR           PIC X(01).                           00170001
           10 CRD-RIESGO           PIC SV9(4).                          00180001
